000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. SONGLOAD.                                                    
000120 AUTHOR. R VILLAMAYOR.                                                    
000130 INSTALLATION. GTI SISTEMAS - CATALOGO JUKEBOX.                           
000140 DATE-WRITTEN. 11/04/1987.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. USO INTERNO - GTI SISTEMAS.                                    
000170******************************************************************        
000180*                    S O N G L O A D  (PGM_50A)                           
000190*                    =========================                            
000200*    CARGA BATCH DEL CATALOGO DE CANCIONES DE LA JUKEBOX.                 
000210*    LEE EL FEED DE CANCIONES EN BLOQUES (CHUNKS) DE WS-BATCH-            
000220*    SIZE REGISTROS, ASIGNA UN ID SUSTITUTO SECUENCIAL POR                
000230*    CANCION Y GENERA TRES ARCHIVOS DE SALIDA NORMALIZADOS:               
000240*    SONGS-FILE (MAESTRO), SONG-METRICS-FILE (METRICAS DE AUDIO)          
000250*    Y SIMILAR-SONGS-FILE (CANCIONES PARECIDAS, CERO A N POR              
000260*    CANCION). EL WRITE DE CADA CHUNK RESPETA EL ORDEN PADRE-             
000270*    HIJO: PRIMERO EL MAESTRO, LUEGO METRICAS Y PARECIDAS.                
000280******************************************************************        
000290*    HISTORIA DE CAMBIOS:                                                 
000300*    AAAA-MM-DD  INIC  TICKET    DESCRIPCION                              
000310*    ----------  ----  --------  --------------------------------         
000320*    1987-04-11  RVM   JBX-0001  ALTA INICIAL DEL PROGRAMA.               
000330*    1987-04-19  RVM   JBX-0002  SE AGREGA VALIDACION DE                  
000340*                                BATCH-SIZE Y SKIP-COUNT.                 
000350*    1988-05-02  RVM   JBX-0009  SE AGREGA EL ARCHIVO DE                  
000360*                                CANCIONES PARECIDAS.                     
000370*    1990-09-14  HGT   JBX-0140  SE PASA SONGS-FILE DE                    
000380*                                SECUENCIAL A RELATIVO PARA               
000390*                                PERMITIR EL POSTEO DE LIKES              
000400*                                (VER PGM_52S SONGLIKE).                  
000410*    1992-06-30  HGT   JBX-0114  SE INCORPORAN LOS 9                      
000420*                                INDICADORES GOOD-FOR EN                  
000430*                                SONG-METRICS-FILE.                       
000440*    1994-02-08  RVM   JBX-0180  SE AGREGA EL RESUMEN DE                  
000450*                                CORRIDA (LEIDOS/ESCRITOS Y               
000460*                                TIEMPO TRANSCURRIDO).                    
000470*    1998-11-09  RVM   JBX-0233  TOTAL-LIKES SE INICIALIZA                
000480*                                SIEMPRE EN CERO, SIN IMPORTAR            
000490*                                LO QUE TRAIGA EL FEED.                   
000500*    1999-01-05  DFM   JBX-0240  REVISION Y2K: WS-FECHA-PROCESO           
000510*                                PASA A CUATRO DIGITOS DE ANIO.           
000520*    2001-03-12  HGT   JBX-0261  CORREGIDO RECORD CONTAINS DE             
000530*                                SONG-FEED, NO COINCIDIA CON EL           
000540*                                LARGO REAL DE SNGFEED (VER               
000550*                                TAMBIEN PGM_52S JBX-0261).               
000560*    2001-03-12  HGT   JBX-0261  SE QUITA EL SWITCH UPSI-0, NUNCA         
000570*                                SE USABA PARA RERUN NI PARA NADA.        
000580******************************************************************        
000590                                                                          
000600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
000610 ENVIRONMENT DIVISION.                                                    
000620 CONFIGURATION SECTION.                                                   
000630                                                                          
000640 SPECIAL-NAMES.                                                           
000650     CLASS DATE-DIGIT IS "0" THRU "9".                                    
000660                                                                          
000670 INPUT-OUTPUT SECTION.                                                    
000680 FILE-CONTROL.                                                            
000690     SELECT PARM-CARD  ASSIGN DDSNGPRM                                    
000700            FILE STATUS IS FS-PARM.                                       
000710                                                                          
000720     SELECT SONG-FEED  ASSIGN DDSNGFED                                    
000730            ORGANIZATION IS LINE SEQUENTIAL                               
000740            FILE STATUS IS FS-FEED.                                       
000750                                                                          
000760     SELECT SONGS-FILE ASSIGN DDSNGMST                                    
000770            ORGANIZATION IS RELATIVE                                      
000780            ACCESS MODE IS DYNAMIC                                        
000790            RELATIVE KEY IS WS-SONGS-RKEY                                 
000800            FILE STATUS IS FS-MAEST.                                      
000810                                                                          
000820     SELECT SONG-METRICS-FILE ASSIGN DDSNGMET                             
000830            FILE STATUS IS FS-METRI.                                      
000840                                                                          
000850     SELECT SIMILAR-SONGS-FILE ASSIGN DDSNGSIM                            
000860            FILE STATUS IS FS-SIMIL.                                      
000870                                                                          
000880*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
000890 DATA DIVISION.                                                           
000900 FILE SECTION.                                                            
000910                                                                          
000920 FD  PARM-CARD                                                            
000930     BLOCK CONTAINS 0 RECORDS                                             
000940     RECORDING MODE IS F.                                                 
000950 01  WS-PARM-RECORD.                                                      
000960     05  WS-PARM-BATCH-SIZE     PIC S9(5).                                
000970     05  WS-PARM-SKIP-COUNT     PIC S9(7).                                
000980     05  FILLER                 PIC X(68).                                
000990*        VISTA ALTERNATIVA DEL CARTON DE PARAMETROS, PARA                 
001000*        VOLCARLA TAL CUAL EN PANTALLA SI LA VALIDACION FALLA.            
001010 01  WS-PARM-RECORD-DSC REDEFINES WS-PARM-RECORD.                         
001020     05  WS-PARM-CARD-IMAGE     PIC X(80).                                
001030                                                                          
001040 FD  SONG-FEED                                                            
001050     RECORD CONTAINS 4779 TO 8829 CHARACTERS                              
001060     RECORDING MODE IS V.                                                 
001070     COPY SNGFEED.                                                        
001080                                                                          
001090 FD  SONGS-FILE                                                           
001100     BLOCK CONTAINS 0 RECORDS                                             
001110     RECORDING MODE IS F.                                                 
001120     COPY SNGMAEST.                                                       
001130                                                                          
001140 FD  SONG-METRICS-FILE                                                    
001150     BLOCK CONTAINS 0 RECORDS                                             
001160     RECORDING MODE IS F.                                                 
001170     COPY SNGMETRI.                                                       
001180                                                                          
001190 FD  SIMILAR-SONGS-FILE                                                   
001200     BLOCK CONTAINS 0 RECORDS                                             
001210     RECORDING MODE IS F.                                                 
001220     COPY SNGSIMIL.                                                       
001230                                                                          
001240                                                                          
001250 WORKING-STORAGE SECTION.                                                 
001260*=======================*                                                 
001270 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
001280                                                                          
001290*----------- STATUS ARCHIVOS ------------------------------------         
001300 77  FS-PARM                 PIC XX       VALUE SPACES.                   
001310 77  FS-FEED                 PIC XX       VALUE SPACES.                   
001320 77  FS-MAEST                PIC XX       VALUE SPACES.                   
001330 77  FS-METRI                PIC XX       VALUE SPACES.                   
001340 77  FS-SIMIL                PIC XX       VALUE SPACES.                   
001350                                                                          
001360 77  WS-STATUS-FIN           PIC X.                                       
001370     88  WS-FIN-LECTURA               VALUE 'Y'.                          
001380     88  WS-NO-FIN-LECTURA            VALUE 'N'.                          
001390                                                                          
001400 77  WS-ABORTO-SW            PIC X        VALUE 'N'.                      
001410     88  WS-ABORTO                       VALUE 'Y'.                       
001420                                                                          
001430                                                                          
001440*----------- CONTADORES (TODOS COMP, SEGUN NORMA DEL SHOP) ------         
001450 77  WS-BATCH-SIZE           PIC S9(5)  COMP  VALUE ZERO.                 
001460*        TOPE FIJO, IGUAL A LA CANTIDAD DE OCCURS DE                      
001470*        WS-METRICS-CHUNK-TAB (VER JBX-0261).                             
001480 77  WS-BATCH-SIZE-MAX       PIC S9(5)  COMP  VALUE 1000.                 
001490 77  WS-SKIP-COUNT           PIC S9(7)  COMP  VALUE ZERO.                 
001500 77  WS-SKIP-CANT            PIC S9(7)  COMP  VALUE ZERO.                 
001510 77  WS-LEIDOS-CANT          PIC S9(9)  COMP  VALUE ZERO.                 
001520 77  WS-SALTEADOS-CANT       PIC S9(7)  COMP  VALUE ZERO.                 
001530 77  WS-SONGS-CANT           PIC S9(9)  COMP  VALUE ZERO.                 
001540 77  WS-METRICS-CANT         PIC S9(9)  COMP  VALUE ZERO.                 
001550 77  WS-SIMILAR-CANT         PIC S9(9)  COMP  VALUE ZERO.                 
001560 77  WS-CHUNK-CANT           PIC S9(5)  COMP  VALUE ZERO.                 
001570 77  WS-SIM-CHUNK-CANT       PIC S9(5)  COMP  VALUE ZERO.                 
001580 77  WS-WRITE-IDX            PIC S9(5)  COMP  VALUE ZERO.                 
001590 77  WS-GF-IDX               PIC S9(2)  COMP  VALUE ZERO.                 
001600 77  WS-SIM-IDX              PIC S9(2)  COMP  VALUE ZERO.                 
001610                                                                          
001620*----------- CLAVES SUSTITUTAS -----------------------------------        
001630 77  WS-SONG-ID-SEQ          PIC S9(18) COMP-3 VALUE ZERO.                
001640 77  WS-SIMILAR-ID-SEQ       PIC S9(18) COMP-3 VALUE ZERO.                
001650 77  WS-SONGS-RKEY           PIC S9(9)  COMP.                             
001660                                                                          
001670*----------- PARSEO DE FECHA ISO (YYYY-MM-DD) --------------------        
001680 77  WS-DATE-VALIDA-SW       PIC X        VALUE 'N'.                      
001690     88  WS-DATE-ES-VALIDA               VALUE 'Y'.                       
001700                                                                          
001710*----------- CONTROL DE CHUNK: METRICAS -------------------------         
001720*    HASTA WS-BATCH-SIZE (MAX 1000) METRICAS BUFEREADAS POR               
001730*    CHUNK. EL MAESTRO (SONGS-FILE) SE ESCRIBE DE INMEDIATO,              
001740*    NO SE BUFEREA.                                                       
001750 01  WS-METRICS-CHUNK-TAB.                                                
001760     05  WS-METRICS-BUF OCCURS 1000 TIMES INDEXED BY WS-MET-BIDX.         
001770         10  WS-METB-SONG-ID          PIC S9(18) COMP-3.                  
001780         10  WS-METB-MUSICAL-KEY      PIC X(10).                          
001790         10  WS-METB-TEMPO            PIC S9(5)V9(2) COMP-3.              
001800         10  WS-METB-LOUDNESS-DB      PIC S9(5)V9(2) COMP-3.              
001810         10  WS-METB-TIME-SIGNATURE   PIC X(10).                          
001820         10  WS-METB-EXPLICIT-FLAG    PIC X(10).                          
001830         10  WS-METB-POPULARITY       PIC S9(3) COMP-3.                   
001840         10  WS-METB-ENERGY           PIC S9(3) COMP-3.                   
001850         10  WS-METB-DANCEABILITY     PIC S9(3) COMP-3.                   
001860         10  WS-METB-POSITIVENESS     PIC S9(3) COMP-3.                   
001870         10  WS-METB-SPEECHINESS      PIC S9(3) COMP-3.                   
001880         10  WS-METB-LIVENESS         PIC S9(3) COMP-3.                   
001890         10  WS-METB-ACOUSTICNESS     PIC S9(3) COMP-3.                   
001900         10  WS-METB-INSTRUMENTAL     PIC S9(3) COMP-3.                   
001910         10  WS-METB-GOOD-FOR-IND     PIC X OCCURS 9 TIMES.               
001920                                                                          
001930*----------- CONTROL DE CHUNK: PARECIDAS -------------------------        
001940*    HASTA 10 PARECIDAS POR CANCION * 1000 CANCIONES POR CHUNK.           
001950 01  WS-SIMILAR-CHUNK-TAB.                                                
001960     05  WS-SIMILAR-BUF OCCURS 10000 TIMES INDEXED BY WS-SIM-BIDX.        
001970         10  WS-SIMB-SIMILAR-ID       PIC S9(18) COMP-3.                  
001980         10  WS-SIMB-SONG-ID          PIC S9(18) COMP-3.                  
001990         10  WS-SIMB-ARTIST           PIC X(200).                         
002000         10  WS-SIMB-TITLE            PIC X(200).                         
002010         10  WS-SIMB-SCORE            PIC S9(1)V9(4) COMP-3.              
002020                                                                          
002030*----------- FECHA/HORA DE CORRIDA -------------------------------        
002040 77  WS-FECHA-PROCESO        PIC 9(8)         VALUE ZERO.                 
002050 01  WS-FECHA-PROCESO-DSC REDEFINES WS-FECHA-PROCESO.                     
002060     05  WS-FP-ANIO           PIC 9(4).                                   
002070     05  WS-FP-MES            PIC 99.                                     
002080     05  WS-FP-DIA            PIC 99.                                     
002090                                                                          
002100 77  WS-HORA-INICIO          PIC 9(8)         VALUE ZERO.                 
002110 77  WS-HORA-FIN             PIC 9(8)         VALUE ZERO.                 
002120 01  WS-HORA-INICIO-DSC REDEFINES WS-HORA-INICIO.                         
002130     05  WS-HI-HH             PIC 99.                                     
002140     05  WS-HI-MM             PIC 99.                                     
002150     05  WS-HI-SS             PIC 99.                                     
002160     05  WS-HI-CC             PIC 99.                                     
002170 77  WS-ELAPSED-SEC           PIC S9(7) COMP  VALUE ZERO.                 
002180                                                                          
002190*----------- IMPRESION/DISPLAY DE RESUMEN ------------------------        
002200 77  WS-LEIDOS-PRINT          PIC ZZZ,ZZZ,ZZ9.                            
002210 77  WS-SONGS-PRINT           PIC ZZZ,ZZZ,ZZ9.                            
002220 77  WS-METRICS-PRINT         PIC ZZZ,ZZZ,ZZ9.                            
002230 77  WS-SIMILAR-PRINT         PIC ZZZ,ZZZ,ZZ9.                            
002240 77  WS-SALTEADOS-PRINT       PIC ZZZ,ZZ9.                                
002250 77  WS-ELAPSED-PRINT         PIC ZZZ,ZZ9.                                
002260                                                                          
002270                                                                          
002280*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
002290 PROCEDURE DIVISION.                                                      
002300                                                                          
002310 MAIN-PROGRAM-I.                                                          
002320                                                                          
002330     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F                            
002340                                                                          
002350     IF NOT WS-ABORTO THEN                                                
002360        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                        
002370                                    UNTIL WS-FIN-LECTURA                  
002380     END-IF                                                               
002390                                                                          
002400     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
002410                                                                          
002420 MAIN-PROGRAM-F. GOBACK.                                                  
002430                                                                          
002440                                                                          
002450*-----------------------------------------------------------------        
002460 1000-INICIO-I.                                                           
002470                                                                          
002480     SET WS-NO-FIN-LECTURA TO TRUE                                        
002490     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD                           
002500     ACCEPT WS-HORA-INICIO   FROM TIME                                    
002510                                                                          
002520     PERFORM 1100-LEER-PARM-I THRU 1100-LEER-PARM-F                       
002530                                                                          
002540     IF NOT WS-ABORTO THEN                                                
002550        OPEN INPUT  SONG-FEED                                             
002560        OPEN OUTPUT SONGS-FILE                                            
002570        OPEN OUTPUT SONG-METRICS-FILE                                     
002580        OPEN OUTPUT SIMILAR-SONGS-FILE                                    
002590                                                                          
002600        IF FS-FEED NOT EQUAL '00' THEN                                    
002610           DISPLAY '* ERROR EN OPEN SONG-FEED FS = ' FS-FEED              
002620           SET WS-ABORTO TO TRUE                                          
002630           SET WS-FIN-LECTURA TO TRUE                                     
002640        END-IF                                                            
002650                                                                          
002660        IF FS-MAEST NOT EQUAL '00' THEN                                   
002670           DISPLAY '* ERROR EN OPEN SONGS-FILE FS = ' FS-MAEST            
002680           SET WS-ABORTO TO TRUE                                          
002690           SET WS-FIN-LECTURA TO TRUE                                     
002700        END-IF                                                            
002710     END-IF                                                               
002720                                                                          
002730     IF NOT WS-ABORTO THEN                                                
002740        PERFORM 1200-DESCARTAR-I THRU 1200-DESCARTAR-F                    
002750                WS-SKIP-CANT TIMES                                        
002760                                                                          
002770        PERFORM 2100-LEER-I THRU 2100-LEER-F                              
002780                                                                          
002790        IF WS-FIN-LECTURA THEN                                            
002800           DISPLAY '* FEED DE CANCIONES VACIO - NADA A PROCESAR'          
002810        END-IF                                                            
002820     END-IF.                                                              
002830                                                                          
002840 1000-INICIO-F. EXIT.                                                     
002850                                                                          
002860                                                                          
002870*-----------------------------------------------------------------        
002880 1100-LEER-PARM-I.                                                        
002890                                                                          
002900     OPEN INPUT PARM-CARD                                                 
002910     IF FS-PARM NOT EQUAL '00' THEN                                       
002920        DISPLAY '* ERROR EN OPEN PARM-CARD FS = ' FS-PARM                 
002930        SET WS-ABORTO TO TRUE                                             
002940     ELSE                                                                 
002950        READ PARM-CARD                                                    
002960           AT END                                                         
002970              DISPLAY '* CARTON DE PARAMETROS VACIO'                      
002980              SET WS-ABORTO TO TRUE                                       
002990        END-READ                                                          
003000        CLOSE PARM-CARD                                                   
003010     END-IF                                                               
003020                                                                          
003030     IF NOT WS-ABORTO THEN                                                
003040        MOVE WS-PARM-BATCH-SIZE TO WS-BATCH-SIZE                          
003050        MOVE WS-PARM-SKIP-COUNT TO WS-SKIP-COUNT                          
003060                                                                          
003070*          REGLA: BATCH-SIZE DEBE SER POSITIVO Y NO SUPERAR EL            
003080*          TAMANO DE WS-METRICS-CHUNK-TAB / WS-SIMILAR-CHUNK-TAB.         
003090        IF WS-BATCH-SIZE NOT GREATER THAN ZERO THEN                       
003100           DISPLAY '* BATCH-SIZE INVALIDO: ' WS-BATCH-SIZE                
003110           DISPLAY '* CARTON = ' WS-PARM-CARD-IMAGE                       
003120           SET WS-ABORTO TO TRUE                                          
003130        END-IF                                                            
003140                                                                          
003150        IF WS-BATCH-SIZE GREATER THAN WS-BATCH-SIZE-MAX THEN              
003160           DISPLAY '* BATCH-SIZE SUPERA EL MAXIMO PERMITIDO: '            
003170              WS-BATCH-SIZE                                               
003180           DISPLAY '* MAXIMO = ' WS-BATCH-SIZE-MAX                        
003190           DISPLAY '* CARTON = ' WS-PARM-CARD-IMAGE                       
003200           SET WS-ABORTO TO TRUE                                          
003210        END-IF                                                            
003220                                                                          
003230*          REGLA: SKIP-COUNT DEBE SER CERO O POSITIVO.                    
003240        IF WS-SKIP-COUNT LESS THAN ZERO THEN                              
003250           DISPLAY '* SKIP-COUNT INVALIDO: ' WS-SKIP-COUNT                
003260           DISPLAY '* CARTON = ' WS-PARM-CARD-IMAGE                       
003270           SET WS-ABORTO TO TRUE                                          
003280        END-IF                                                            
003290     END-IF                                                               
003300                                                                          
003310     IF WS-ABORTO THEN                                                    
003320        MOVE 9999 TO RETURN-CODE                                          
003330        SET WS-FIN-LECTURA TO TRUE                                        
003340     ELSE                                                                 
003350        MOVE WS-SKIP-COUNT TO WS-SKIP-CANT                                
003360     END-IF.                                                              
003370                                                                          
003380 1100-LEER-PARM-F. EXIT.                                                  
003390                                                                          
003400                                                                          
003410*-----------------------------------------------------------------        
003420 1200-DESCARTAR-I.                                                        
003430                                                                          
003440     IF NOT WS-FIN-LECTURA THEN                                           
003450        READ SONG-FEED                                                    
003460           AT END                                                         
003470              SET WS-FIN-LECTURA TO TRUE                                  
003480           NOT AT END                                                     
003490              ADD 1 TO WS-SALTEADOS-CANT                                  
003500              DISPLAY '* REGISTRO SALTEADO POR SKIP-COUNT NRO '           
003510                      WS-SALTEADOS-CANT                                   
003520        END-READ                                                          
003530     END-IF.                                                              
003540                                                                          
003550 1200-DESCARTAR-F. EXIT.                                                  
003560                                                                          
003570                                                                          
003580*-----------------------------------------------------------------        
003590 2000-PROCESO-I.                                                          
003600                                                                          
003610     ADD 1 TO WS-SONG-ID-SEQ                                              
003620     MOVE WS-SONG-ID-SEQ TO WS-SONGS-RKEY                                 
003630                                                                          
003640     PERFORM 2400-PARSE-DATE-I THRU 2400-PARSE-DATE-F                     
003650     PERFORM 3000-BUILD-SONGS-I    THRU 3000-BUILD-SONGS-F                
003660     PERFORM 3100-BUILD-METRICS-I  THRU 3100-BUILD-METRICS-F              
003670     PERFORM 3200-BUILD-SIMILAR-I  THRU 3200-BUILD-SIMILAR-F              
003680                                                                          
003690     ADD 1 TO WS-CHUNK-CANT                                               
003700                                                                          
003710     IF WS-CHUNK-CANT NOT LESS THAN WS-BATCH-SIZE THEN                    
003720        PERFORM 2900-CHUNK-FLUSH-I THRU 2900-CHUNK-FLUSH-F                
003730     END-IF                                                               
003740                                                                          
003750     PERFORM 2100-LEER-I THRU 2100-LEER-F.                                
003760                                                                          
003770 2000-PROCESO-F. EXIT.                                                    
003780                                                                          
003790                                                                          
003800*-----------------------------------------------------------------        
003810 2100-LEER-I.                                                             
003820                                                                          
003830     READ SONG-FEED                                                       
003840        AT END                                                            
003850           SET WS-FIN-LECTURA TO TRUE                                     
003860        NOT AT END                                                        
003870           ADD 1 TO WS-LEIDOS-CANT                                        
003880     END-READ                                                             
003890                                                                          
003900     IF FS-FEED NOT EQUAL '00' AND FS-FEED NOT EQUAL '10' THEN            
003910        DISPLAY '* ERROR EN READ SONG-FEED FS = ' FS-FEED                 
003920        SET WS-FIN-LECTURA TO TRUE                                        
003930     END-IF.                                                              
003940                                                                          
003950 2100-LEER-F. EXIT.                                                       
003960                                                                          
003970                                                                          
003980*-----------------------------------------------------------------        
003990*    VALIDA QUE FED-RELEASE-DATE-TEXT SEA UNA FECHA ISO                   
004000*    YYYY-MM-DD ESTRICTA. SI NO LO ES (BLANCO, PARCIAL O                  
004010*    MAL FORMADA) LA FECHA/ANIO QUEDAN EN BLANCO/CERO - NO                
004020*    SE RECHAZA EL REGISTRO (REGLA DE NEGOCIO JBX-0001).                  
004030 2400-PARSE-DATE-I.                                                       
004040                                                                          
004050     SET WS-DATE-ES-VALIDA TO TRUE                                        
004060                                                                          
004070     IF FED-RELEASE-DATE-TEXT(5:1) NOT EQUAL '-'                          
004080        OR FED-RELEASE-DATE-TEXT(8:1) NOT EQUAL '-' THEN                  
004090        SET WS-DATE-ES-VALIDA TO FALSE                                    
004100     END-IF                                                               
004110                                                                          
004120     IF WS-DATE-ES-VALIDA THEN                                            
004130        IF FED-RELEASE-DATE-TEXT(1:4) IS NOT DATE-DIGIT                   
004140           OR FED-RELEASE-DATE-TEXT(6:2) IS NOT DATE-DIGIT                
004150           OR FED-RELEASE-DATE-TEXT(9:2) IS NOT DATE-DIGIT THEN           
004160           SET WS-DATE-ES-VALIDA TO FALSE                                 
004170        END-IF                                                            
004180     END-IF.                                                              
004190                                                                          
004200 2400-PARSE-DATE-F. EXIT.                                                 
004210                                                                          
004220                                                                          
004230*-----------------------------------------------------------------        
004240*    ARMA EL MAESTRO SONGS-FILE Y LO ESCRIBE DE INMEDIATO                 
004250*    (NO SE BUFEREA - EL PADRE DEBE EXISTIR ANTES QUE LOS                 
004260*    HIJOS, VER 2900-CHUNK-FLUSH-I).                                      
004270 3000-BUILD-SONGS-I.                                                      
004280                                                                          
004290     MOVE WS-SONG-ID-SEQ       TO SNG-SONG-ID                             
004300     MOVE FED-ARTISTS         TO SNG-ARTIST                               
004310     MOVE FED-SONG-TITLE      TO SNG-TITLE                                
004320     MOVE FED-ALBUM           TO SNG-ALBUM                                
004330     MOVE FED-GENRE           TO SNG-GENRE                                
004340     MOVE FED-LYRICS-TEXT     TO SNG-LYRICS                               
004350     MOVE FED-SONG-LENGTH     TO SNG-LENGTH                               
004360     MOVE FED-EMOTION         TO SNG-EMOTION                              
004370     MOVE ZERO                TO SNG-TOTAL-LIKES                          
004380                                                                          
004390     IF WS-DATE-ES-VALIDA THEN                                            
004400        MOVE FED-RELEASE-DATE-TEXT      TO SNG-RELEASE-DATE               
004410        MOVE FED-RELEASE-DATE-TEXT(1:4) TO SNG-RELEASE-YEAR               
004420     ELSE                                                                 
004430        MOVE SPACES TO SNG-RELEASE-DATE                                   
004440        MOVE ZERO   TO SNG-RELEASE-YEAR                                   
004450     END-IF                                                               
004460                                                                          
004470     WRITE SNG-SONGS-RECORD                                               
004480        INVALID KEY                                                       
004490           DISPLAY '* ERROR EN WRITE SONGS-FILE, SONG-ID = '              
004500                   WS-SONG-ID-SEQ ' FS = ' FS-MAEST                       
004510     END-WRITE                                                            
004520                                                                          
004530     ADD 1 TO WS-SONGS-CANT.                                              
004540                                                                          
004550 3000-BUILD-SONGS-F. EXIT.                                                
004560                                                                          
004570                                                                          
004580*-----------------------------------------------------------------        
004590*    ARMA UNA METRICA Y LA DEJA EN EL BUFFER DEL CHUNK.                   
004600 3100-BUILD-METRICS-I.                                                    
004610                                                                          
004620*       WS-CHUNK-CANT TODAVIA NO SE INCREMENTA EN 2000- PARA              
004630*       ESTE REGISTRO; LA METRICA OCUPA LA POSICION QUE VA A              
004640*       TOMAR LA CANCION DENTRO DEL CHUNK: WS-CHUNK-CANT + 1.             
004650     COMPUTE WS-MET-BIDX = WS-CHUNK-CANT + 1                              
004660                                                                          
004670     MOVE WS-SONG-ID-SEQ  TO WS-METB-SONG-ID(WS-MET-BIDX)                 
004680     MOVE FED-MUSICAL-KEY TO WS-METB-MUSICAL-KEY(WS-MET-BIDX)             
004690     MOVE FED-TEMPO       TO WS-METB-TEMPO(WS-MET-BIDX)                   
004700     MOVE FED-LOUDNESS-DB TO WS-METB-LOUDNESS-DB(WS-MET-BIDX)             
004710     MOVE FED-TIME-SIGNATURE                                              
004720             TO WS-METB-TIME-SIGNATURE(WS-MET-BIDX)                       
004730     MOVE FED-EXPLICIT-FLAG                                               
004740             TO WS-METB-EXPLICIT-FLAG(WS-MET-BIDX)                        
004750     MOVE FED-POPULARITY  TO WS-METB-POPULARITY(WS-MET-BIDX)              
004760     MOVE FED-ENERGY      TO WS-METB-ENERGY(WS-MET-BIDX)                  
004770     MOVE FED-DANCEABILITY                                                
004780             TO WS-METB-DANCEABILITY(WS-MET-BIDX)                         
004790     MOVE FED-POSITIVENESS                                                
004800             TO WS-METB-POSITIVENESS(WS-MET-BIDX)                         
004810     MOVE FED-SPEECHINESS                                                 
004820             TO WS-METB-SPEECHINESS(WS-MET-BIDX)                          
004830     MOVE FED-LIVENESS    TO WS-METB-LIVENESS(WS-MET-BIDX)                
004840     MOVE FED-ACOUSTICNESS                                                
004850             TO WS-METB-ACOUSTICNESS(WS-MET-BIDX)                         
004860     MOVE FED-INSTRUMENTALNESS                                            
004870             TO WS-METB-INSTRUMENTAL(WS-MET-BIDX)                         
004880                                                                          
004890     PERFORM 2410-SET-FLAGS-I THRU 2410-SET-FLAGS-F.                      
004900                                                                          
004910 3100-BUILD-METRICS-F. EXIT.                                              
004920                                                                          
004930                                                                          
004940*-----------------------------------------------------------------        
004950*    TRADUCE LOS 9 INDICADORES GOOD-FOR-* DE 1/0 A Y/N.                   
004960*    REGLA: 1 = 'Y'; CUALQUIER OTRO VALOR (0, BLANCO, AUSENTE)            
004970*    = 'N'.                                                               
004980 2410-SET-FLAGS-I.                                                        
004990                                                                          
005000     PERFORM 2420-TRADUCIR-FLAG-I THRU 2420-TRADUCIR-FLAG-F               
005010             VARYING WS-GF-IDX FROM 1 BY 1                                
005020             UNTIL WS-GF-IDX GREATER THAN 9.                              
005030                                                                          
005040 2410-SET-FLAGS-F. EXIT.                                                  
005050                                                                          
005060                                                                          
005070*-----------------------------------------------------------              
005080*    TRADUCE UN UNICO INDICADOR (SUBINDICE WS-GF-IDX).                    
005090 2420-TRADUCIR-FLAG-I.                                                    
005100                                                                          
005110     IF FED-GOOD-FOR-VAL(WS-GF-IDX) EQUAL 1 THEN                          
005120        MOVE 'Y' TO                                                       
005130             WS-METB-GOOD-FOR-IND(WS-MET-BIDX, WS-GF-IDX)                 
005140     ELSE                                                                 
005150        MOVE 'N' TO                                                       
005160             WS-METB-GOOD-FOR-IND(WS-MET-BIDX, WS-GF-IDX)                 
005170     END-IF.                                                              
005180                                                                          
005190 2420-TRADUCIR-FLAG-F. EXIT.                                              
005200                                                                          
005210                                                                          
005220*-----------------------------------------------------------              
005230*    ARMA LAS CANCIONES PARECIDAS (CERO A N) Y LAS DEJA EN                
005240*    EL BUFFER DEL CHUNK.                                                 
005250 3200-BUILD-SIMILAR-I.                                                    
005260                                                                          
005270     IF FED-SIMILAR-SONG-COUNT GREATER THAN ZERO THEN                     
005280        PERFORM 3210-BUILD-1-SIMILAR-I                                    
005290                THRU   3210-BUILD-1-SIMILAR-F                             
005300                VARYING WS-SIM-IDX FROM 1 BY 1                            
005310                UNTIL WS-SIM-IDX GREATER THAN                             
005320                      FED-SIMILAR-SONG-COUNT                              
005330     END-IF.                                                              
005340                                                                          
005350 3200-BUILD-SIMILAR-F. EXIT.                                              
005360                                                                          
005370                                                                          
005380*-----------------------------------------------------------              
005390*    ARMA UNA UNICA CANCION PARECIDA (SUBINDICE WS-SIM-IDX).              
005400 3210-BUILD-1-SIMILAR-I.                                                  
005410                                                                          
005420     ADD 1 TO WS-SIM-CHUNK-CANT                                           
005430     ADD 1 TO WS-SIMILAR-ID-SEQ                                           
005440     SET WS-SIM-BIDX TO WS-SIM-CHUNK-CANT                                 
005450                                                                          
005460     MOVE WS-SIMILAR-ID-SEQ TO WS-SIMB-SIMILAR-ID(WS-SIM-BIDX)            
005470     MOVE WS-SONG-ID-SEQ    TO WS-SIMB-SONG-ID(WS-SIM-BIDX)               
005480     MOVE FED-SIM-ARTIST(WS-SIM-IDX)                                      
005490                            TO WS-SIMB-ARTIST(WS-SIM-BIDX)                
005500     MOVE FED-SIM-TITLE(WS-SIM-IDX)                                       
005510                            TO WS-SIMB-TITLE(WS-SIM-BIDX)                 
005520                                                                          
005530     IF FED-SIM-SCORE(WS-SIM-IDX) IS NUMERIC THEN                         
005540        MOVE FED-SIM-SCORE(WS-SIM-IDX)                                    
005550                            TO WS-SIMB-SCORE(WS-SIM-BIDX)                 
005560     ELSE                                                                 
005570        MOVE ZERO           TO WS-SIMB-SCORE(WS-SIM-BIDX)                 
005580     END-IF.                                                              
005590                                                                          
005600 3210-BUILD-1-SIMILAR-F. EXIT.                                            
005610                                                                          
005620                                                                          
005630*-----------------------------------------------------------              
005640*    VUELCA LAS METRICAS Y PARECIDAS BUFEREADAS DEL CHUNK                 
005650*    ACTUAL (EL MAESTRO YA FUE ESCRITO EN 3000-, REGISTRO A               
005660*    REGISTRO, ANTES DE LLEGAR ACA - ORDEN PADRE-HIJO).                   
005670 2900-CHUNK-FLUSH-I.                                                      
005680                                                                          
005690     PERFORM 2910-VOLCAR-1-METRICA-I                                      
005700             THRU   2910-VOLCAR-1-METRICA-F                               
005710             VARYING WS-WRITE-IDX FROM 1 BY 1                             
005720             UNTIL WS-WRITE-IDX GREATER THAN WS-CHUNK-CANT                
005730                                                                          
005740     PERFORM 2920-VOLCAR-1-PARECIDA-I                                     
005750             THRU   2920-VOLCAR-1-PARECIDA-F                              
005760             VARYING WS-WRITE-IDX FROM 1 BY 1                             
005770             UNTIL WS-WRITE-IDX GREATER THAN WS-SIM-CHUNK-CANT            
005780                                                                          
005790     MOVE ZERO TO WS-CHUNK-CANT                                           
005800     MOVE ZERO TO WS-SIM-CHUNK-CANT.                                      
005810                                                                          
005820 2900-CHUNK-FLUSH-F. EXIT.                                                
005830                                                                          
005840                                                                          
005850*-----------------------------------------------------------              
005860*    VUELCA UNA UNICA METRICA (SUBINDICE WS-WRITE-IDX) AL                 
005870*    ARCHIVO DE METRICAS.                                                 
005880 2910-VOLCAR-1-METRICA-I.                                                 
005890                                                                          
005900     MOVE WS-METB-SONG-ID(WS-WRITE-IDX)     TO SNM-SONG-ID                
005910     MOVE WS-METB-MUSICAL-KEY(WS-WRITE-IDX) TO SNM-MUSICAL-KEY            
005920     MOVE WS-METB-TEMPO(WS-WRITE-IDX)       TO SNM-TEMPO                  
005930     MOVE WS-METB-LOUDNESS-DB(WS-WRITE-IDX) TO SNM-LOUDNESS-DB            
005940     MOVE WS-METB-TIME-SIGNATURE(WS-WRITE-IDX)                            
005950                                  TO SNM-TIME-SIGNATURE                   
005960     MOVE WS-METB-EXPLICIT-FLAG(WS-WRITE-IDX)                             
005970                                  TO SNM-EXPLICIT-FLAG                    
005980     MOVE WS-METB-POPULARITY(WS-WRITE-IDX)  TO SNM-POPULARITY             
005990     MOVE WS-METB-ENERGY(WS-WRITE-IDX)      TO SNM-ENERGY                 
006000     MOVE WS-METB-DANCEABILITY(WS-WRITE-IDX)                              
006010                                  TO SNM-DANCEABILITY                     
006020     MOVE WS-METB-POSITIVENESS(WS-WRITE-IDX)                              
006030                                  TO SNM-POSITIVENESS                     
006040     MOVE WS-METB-SPEECHINESS(WS-WRITE-IDX)                               
006050                                  TO SNM-SPEECHINESS                      
006060     MOVE WS-METB-LIVENESS(WS-WRITE-IDX)    TO SNM-LIVENESS               
006070     MOVE WS-METB-ACOUSTICNESS(WS-WRITE-IDX)                              
006080                                  TO SNM-ACOUSTICNESS                     
006090     MOVE WS-METB-INSTRUMENTAL(WS-WRITE-IDX)                              
006100                                  TO SNM-INSTRUMENTALNESS                 
006110     MOVE WS-METB-GOOD-FOR-IND(WS-WRITE-IDX, 1)                           
006120                                  TO SNM-IS-PARTY                         
006130     MOVE WS-METB-GOOD-FOR-IND(WS-WRITE-IDX, 2)                           
006140                                  TO SNM-IS-STUDY                         
006150     MOVE WS-METB-GOOD-FOR-IND(WS-WRITE-IDX, 3)                           
006160                                  TO SNM-IS-RELAXATION                    
006170     MOVE WS-METB-GOOD-FOR-IND(WS-WRITE-IDX, 4)                           
006180                                  TO SNM-IS-EXERCISE                      
006190     MOVE WS-METB-GOOD-FOR-IND(WS-WRITE-IDX, 5)                           
006200                                  TO SNM-IS-RUNNING                       
006210     MOVE WS-METB-GOOD-FOR-IND(WS-WRITE-IDX, 6)                           
006220                                  TO SNM-IS-YOGA                          
006230     MOVE WS-METB-GOOD-FOR-IND(WS-WRITE-IDX, 7)                           
006240                                  TO SNM-IS-DRIVING                       
006250     MOVE WS-METB-GOOD-FOR-IND(WS-WRITE-IDX, 8)                           
006260                                  TO SNM-IS-SOCIAL                        
006270     MOVE WS-METB-GOOD-FOR-IND(WS-WRITE-IDX, 9)                           
006280                                  TO SNM-IS-MORNING                       
006290                                                                          
006300     WRITE SNG-METRICS-RECORD                                             
006310     ADD 1 TO WS-METRICS-CANT.                                            
006320                                                                          
006330 2910-VOLCAR-1-METRICA-F. EXIT.                                           
006340                                                                          
006350                                                                          
006360*-----------------------------------------------------------              
006370*    VUELCA UNA UNICA CANCION PARECIDA (SUBINDICE                         
006380*    WS-WRITE-IDX) AL ARCHIVO DE PARECIDAS.                               
006390 2920-VOLCAR-1-PARECIDA-I.                                                
006400                                                                          
006410     MOVE WS-SIMB-SIMILAR-ID(WS-WRITE-IDX) TO SIM-SIMILAR-ID              
006420     MOVE WS-SIMB-SONG-ID(WS-WRITE-IDX)    TO SIM-SONG-ID                 
006430     MOVE WS-SIMB-ARTIST(WS-WRITE-IDX)                                    
006440                                 TO SIM-SIMILAR-ARTIST                    
006450     MOVE WS-SIMB-TITLE(WS-WRITE-IDX)                                     
006460                                 TO SIM-SIMILAR-TITLE                     
006470     MOVE WS-SIMB-SCORE(WS-WRITE-IDX)                                     
006480                                 TO SIM-SIMILARITY-SCORE                  
006490                                                                          
006500     WRITE SNG-SIMILAR-RECORD                                             
006510     ADD 1 TO WS-SIMILAR-CANT.                                            
006520                                                                          
006530 2920-VOLCAR-1-PARECIDA-F. EXIT.                                          
006540                                                                          
006550*-----------------------------------------------------------------        
006560 9999-FINAL-I.                                                            
006570                                                                          
006580     IF NOT WS-ABORTO THEN                                                
006590        IF WS-CHUNK-CANT GREATER THAN ZERO                                
006600           OR WS-SIM-CHUNK-CANT GREATER THAN ZERO THEN                    
006610           PERFORM 2900-CHUNK-FLUSH-I THRU 2900-CHUNK-FLUSH-F             
006620        END-IF                                                            
006630                                                                          
006640        CLOSE SONG-FEED                                                   
006650        CLOSE SONGS-FILE                                                  
006660        CLOSE SONG-METRICS-FILE                                           
006670        CLOSE SIMILAR-SONGS-FILE                                          
006680                                                                          
006690        ACCEPT WS-HORA-FIN FROM TIME                                      
006700        COMPUTE WS-ELAPSED-SEC =                                          
006710                ((WS-HORA-FIN - WS-HORA-INICIO) / 100)                    
006720                                                                          
006730        MOVE WS-LEIDOS-CANT    TO WS-LEIDOS-PRINT                         
006740        MOVE WS-SONGS-CANT     TO WS-SONGS-PRINT                          
006750        MOVE WS-METRICS-CANT   TO WS-METRICS-PRINT                        
006760        MOVE WS-SIMILAR-CANT   TO WS-SIMILAR-PRINT                        
006770        MOVE WS-SALTEADOS-CANT TO WS-SALTEADOS-PRINT                      
006780        MOVE WS-ELAPSED-SEC    TO WS-ELAPSED-PRINT                        
006790                                                                          
006800        DISPLAY '* SONGLOAD - RESUMEN DE CORRIDA'                         
006810        DISPLAY '*   REGISTROS LEIDOS      : ' WS-LEIDOS-PRINT            
006820        DISPLAY '*   REGISTROS SALTEADOS   : ' WS-SALTEADOS-PRINT         
006830        DISPLAY '*   CANCIONES GRABADAS    : ' WS-SONGS-PRINT             
006840        DISPLAY '*   METRICAS GRABADAS     : ' WS-METRICS-PRINT           
006850        DISPLAY '*   PARECIDAS GRABADAS    : ' WS-SIMILAR-PRINT           
006860        DISPLAY '*   SEGUNDOS TRANSCURRIDOS: ' WS-ELAPSED-PRINT           
006870     END-IF.                                                              
006880                                                                          
006890 9999-FINAL-F. EXIT.                                                      
