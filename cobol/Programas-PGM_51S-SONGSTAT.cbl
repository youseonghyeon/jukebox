000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. SONGSTAT.                                                    
000120 AUTHOR. H GUTIERREZ.                                                     
000130 INSTALLATION. GTI SISTEMAS - CATALOGO JUKEBOX.                           
000140 DATE-WRITTEN. 27/02/1989.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. USO INTERNO - GTI SISTEMAS.                                    
000170******************************************************************        
000180*                    S O N G S T A T  (PGM_51S)                           
000190*                    =========================                            
000200*    RECONSTRUYE EL ROLLUP ANIO/ARTISTA (SONG-STATISTICS-FILE)            
000210*    A PARTIR DEL MAESTRO DE CANCIONES (SONGS-FILE). CADA                 
000220*    CORRIDA REEMPLAZA POR COMPLETO EL CONTENIDO ANTERIOR DEL             
000230*    ARCHIVO DE SALIDA (NO ES UN AGREGADO INCREMENTAL).                   
000240*    SOLO PARTICIPAN LAS CANCIONES CON FECHA DE LANZAMIENTO               
000250*    INFORMADA (SNG-RELEASE-DATE NO EN BLANCO). EL CORTE DE               
000260*    CONTROL ES POR (ANIO, ARTISTA), IGUAL AL ORDEN DEL SORT.             
000270******************************************************************        
000280*    HISTORIA DE CAMBIOS:                                                 
000290*    AAAA-MM-DD  INIC  TICKET    DESCRIPCION                              
000300*    ----------  ----  --------  --------------------------------         
000310*    1989-02-27  HGT   JBX-0048  ALTA INICIAL DEL PROGRAMA.               
000320*    1989-03-15  HGT   JBX-0052  SE EXCLUYEN LAS CANCIONES SIN            
000330*                                FECHA DE LANZAMIENTO DEL SORT.           
000340*    1993-08-04  RVM   JBX-0158  SE AGREGA EL DISPLAY DE                  
000350*                                CANTIDAD DE GRUPOS EMITIDOS.             
000360*    1998-11-30  HGT   JBX-0236  SE ACLARA EN COMENTARIOS QUE LA          
000370*                                CORRIDA REEMPLAZA EL ARCHIVO             
000380*                                ANTERIOR POR COMPLETO (NO ES             
000390*                                AGREGADO INCREMENTAL).                   
000400*    1999-02-11  DFM   JBX-0241  REVISION Y2K: WS-FECHA-PROCESO           
000410*                                PASA A CUATRO DIGITOS DE ANIO.           
000420*    2001-03-12  HGT   JBX-0261  SE QUITA EL SWITCH UPSI-0, NUNCA         
000430*                                SE USABA PARA RERUN NI PARA NADA.        
000440******************************************************************        
000450                                                                          
000460*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
000470 ENVIRONMENT DIVISION.                                                    
000480 CONFIGURATION SECTION.                                                   
000490                                                                          
000500 SPECIAL-NAMES.                                                           
000510*        SIN CLAUSULAS PROPIAS POR AHORA (EL UPSI-0 DE RERUN SE           
000520*        QUITO EN JBX-0261, NUNCA SE USO). SE MANTIENE EL PARRAFO         
000530*        POR NORMA DEL SHOP.                                              
000540                                                                          
000550 INPUT-OUTPUT SECTION.                                                    
000560 FILE-CONTROL.                                                            
000570     SELECT SONGS-FILE ASSIGN DDSNGMST                                    
000580            ORGANIZATION IS RELATIVE                                      
000590            ACCESS MODE IS SEQUENTIAL                                     
000600            FILE STATUS IS FS-MAEST.                                      
000610                                                                          
000620     SELECT SONGS-ORDEN ASSIGN DDSNGORD.                                  
000630                                                                          
000640     SELECT SONG-STATISTICS-FILE ASSIGN DDSNGSTA                          
000650            FILE STATUS IS FS-ESTAD.                                      
000660                                                                          
000670*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
000680 DATA DIVISION.                                                           
000690 FILE SECTION.                                                            
000700                                                                          
000710 FD  SONGS-FILE                                                           
000720     BLOCK CONTAINS 0 RECORDS                                             
000730     RECORDING MODE IS F.                                                 
000740     COPY SNGMAEST.                                                       
000750                                                                          
000760 SD  SONGS-ORDEN.                                                         
000770 01  WS-ORDEN-RECORD.                                                     
000780*        CLAVES DEL CORTE (ANIO, ARTISTA) PRIMERO EN EL                   
000790*        REGISTRO DE TRABAJO DEL SORT.                                    
000800     05  ORD-RELEASE-YEAR      PIC S9(4).                                 
000810     05  ORD-ARTIST            PIC X(200).                                
000820     05  ORD-SONG-ID           PIC S9(18)     USAGE COMP-3.               
000830                                                                          
000840 FD  SONG-STATISTICS-FILE                                                 
000850     BLOCK CONTAINS 0 RECORDS                                             
000860     RECORDING MODE IS F.                                                 
000870     COPY SNGESTAD.                                                       
000880                                                                          
000890                                                                          
000900 WORKING-STORAGE SECTION.                                                 
000910*=======================*                                                 
000920 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
000930                                                                          
000940 77  FS-MAEST                PIC XX      VALUE SPACES.                    
000950 77  FS-ESTAD                PIC XX      VALUE SPACES.                    
000960                                                                          
000970 77  WS-STATUS-FIN           PIC X.                                       
000980     88  WS-FIN-LECTURA               VALUE 'Y'.                          
000990     88  WS-NO-FIN-LECTURA            VALUE 'N'.                          
001000                                                                          
001010 77  WS-PRIMERA-VEZ-SW       PIC X       VALUE 'S'.                       
001020     88  WS-ES-PRIMERA-VEZ            VALUE 'S'.                          
001030                                                                          
001040                                                                          
001050*----------- CONTADORES (COMP) -----------------------------------        
001060 77  WS-LEIDOS-CANT          PIC S9(9) COMP  VALUE ZERO.                  
001070 77  WS-EXCLUIDOS-CANT       PIC S9(9) COMP  VALUE ZERO.                  
001080 77  WS-GRUPOS-CANT          PIC S9(9) COMP  VALUE ZERO.                  
001090 77  WS-ALBUM-COUNT          PIC S9(9) COMP-3 VALUE ZERO.                 
001100 77  WS-STAT-ID-SEQ          PIC S9(18) COMP-3 VALUE ZERO.                
001110                                                                          
001120*----------- MEMORIA DEL CORTE DE CONTROL (ANIO/ARTISTA) ---------        
001130 01  WS-ANIO-ANT             PIC S9(4).                                   
001140 01  WS-ARTISTA-ANT          PIC X(200).                                  
001150*        REDEFINE DE LA CLAVE DE CORTE PARA COMPARACION EN UN             
001160*        SOLO MOVE/COMPARE (AMBOS CAMPOS JUNTOS).                         
001170 01  WS-CLAVE-CORTE-ANT.                                                  
001180     05  WS-CCA-ANIO         PIC S9(4).                                   
001190     05  WS-CCA-ARTISTA      PIC X(200).                                  
001200 01  WS-CLAVE-CORTE-ACT REDEFINES WS-CLAVE-CORTE-ANT.                     
001210     05  WS-CCX-ANIO         PIC S9(4).                                   
001220     05  WS-CCX-ARTISTA      PIC X(200).                                  
001230                                                                          
001240*----------- FECHA DE CORRIDA ------------------------------------        
001250 77  WS-FECHA-PROCESO        PIC 9(8)        VALUE ZERO.                  
001260 01  WS-FECHA-PROCESO-DSC REDEFINES WS-FECHA-PROCESO.                     
001270     05  WS-FP-ANIO           PIC 9(4).                                   
001280     05  WS-FP-MES            PIC 99.                                     
001290     05  WS-FP-DIA            PIC 99.                                     
001300                                                                          
001310*----------- DISPLAY DE RESUMEN ----------------------------------        
001320 77  WS-LEIDOS-PRINT          PIC ZZZ,ZZZ,ZZ9.                            
001330 77  WS-EXCLUIDOS-PRINT       PIC ZZZ,ZZZ,ZZ9.                            
001340 77  WS-GRUPOS-PRINT          PIC ZZZ,ZZ9.                                
001350                                                                          
001360                                                                          
001370*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
001380 PROCEDURE DIVISION.                                                      
001390                                                                          
001400 MAIN-PROGRAM-I.                                                          
001410                                                                          
001420     PERFORM 1000-INICIO-I THRU 1000-INICIO-F                             
001430                                                                          
001440     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
001450                                 UNTIL WS-FIN-LECTURA                     
001460                                                                          
001470     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.                              
001480                                                                          
001490 MAIN-PROGRAM-F. GOBACK.                                                  
001500                                                                          
001510                                                                          
001520*-----------------------------------------------------------------        
001530*    ORDENA SONGS-FILE POR (ANIO, ARTISTA), DESCARTANDO EN LA             
001540*    RUTINA DE ENTRADA (1100-FILTRO-I) LAS CANCIONES SIN FECHA            
001550*    DE LANZAMIENTO INFORMADA.                                            
001560 1000-INICIO-I.                                                           
001570                                                                          
001580     SET WS-NO-FIN-LECTURA TO TRUE                                        
001590     SET WS-ES-PRIMERA-VEZ TO TRUE                                        
001600     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD                           
001610                                                                          
001620     SORT SONGS-ORDEN                                                     
001630          ASCENDING KEY ORD-RELEASE-YEAR                                  
001640          ASCENDING KEY ORD-ARTIST                                        
001650          INPUT PROCEDURE  IS 1100-FILTRO-I THRU 1100-FILTRO-F            
001660          OUTPUT PROCEDURE IS 1500-VOLCAR-I THRU 1500-VOLCAR-F.           
001670                                                                          
001680 1000-INICIO-F. EXIT.                                                     
001690                                                                          
001700                                                                          
001710*-----------------------------------------------------------------        
001720*    RUTINA DE ENTRADA DEL SORT: LEE EL MAESTRO COMPLETO Y                
001730*    LIBERA AL SORT SOLO LAS CANCIONES CON FECHA DE LANZAMIENTO           
001740*    NO EN BLANCO (REGLA JBX-0052).                                       
001750 1100-FILTRO-I.                                                           
001760                                                                          
001770     OPEN INPUT SONGS-FILE                                                
001780     IF FS-MAEST NOT EQUAL '00' THEN                                      
001790        DISPLAY '* ERROR EN OPEN SONGS-FILE FS = ' FS-MAEST               
001800     END-IF                                                               
001810                                                                          
001820     PERFORM 1150-LEER-MAEST-I THRU 1150-LEER-MAEST-F                     
001830             UNTIL FS-MAEST EQUAL '10'                                    
001840                                                                          
001850     CLOSE SONGS-FILE.                                                    
001860                                                                          
001870 1100-FILTRO-F. EXIT.                                                     
001880                                                                          
001890                                                                          
001900*-----------------------------------------------------------------        
001910 1150-LEER-MAEST-I.                                                       
001920                                                                          
001930     READ SONGS-FILE NEXT RECORD                                          
001940        AT END                                                            
001950           MOVE '10' TO FS-MAEST                                          
001960        NOT AT END                                                        
001970           ADD 1 TO WS-LEIDOS-CANT                                        
001980           IF SNG-RELEASE-DATE NOT EQUAL SPACES THEN                      
001990              MOVE SNG-RELEASE-YEAR TO ORD-RELEASE-YEAR                   
002000              MOVE SNG-ARTIST       TO ORD-ARTIST                         
002010              MOVE SNG-SONG-ID      TO ORD-SONG-ID                        
002020              RELEASE WS-ORDEN-RECORD                                     
002030           ELSE                                                           
002040              ADD 1 TO WS-EXCLUIDOS-CANT                                  
002050           END-IF                                                         
002060     END-READ.                                                            
002070                                                                          
002080 1150-LEER-MAEST-F. EXIT.                                                 
002090                                                                          
002100                                                                          
002110*-----------------------------------------------------------------        
002120*    RUTINA DE SALIDA DEL SORT: RECORRE LAS CANCIONES YA                  
002130*    ORDENADAS POR (ANIO, ARTISTA) Y REESCRIBE POR COMPLETO EL            
002140*    ARCHIVO DE ESTADISTICAS (OPEN OUTPUT, NO EXTEND - JBX-0236).         
002150 1500-VOLCAR-I.                                                           
002160                                                                          
002170     OPEN OUTPUT SONG-STATISTICS-FILE                                     
002180     IF FS-ESTAD NOT EQUAL '00' THEN                                      
002190        DISPLAY '* ERROR EN OPEN SONG-STATISTICS-FILE FS = '              
002200                FS-ESTAD                                                  
002210     END-IF                                                               
002220                                                                          
002230     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
002240                                 UNTIL WS-FIN-LECTURA                     
002250                                                                          
002260     CLOSE SONG-STATISTICS-FILE                                           
002270*        SE APAGA EL FIN-DE-LECTURA PARA QUE EL MAIN-PROGRAM-I            
002280*        NO REPITA EL LAZO PRINCIPAL DESPUES DEL SORT.                    
002290     SET WS-FIN-LECTURA TO TRUE.                                          
002300                                                                          
002310 1500-VOLCAR-F. EXIT.                                                     
002320                                                                          
002330                                                                          
002340*-----------------------------------------------------------------        
002350*    CUERPO DEL CORTE DE CONTROL. SE INVOCA UNA VEZ POR CADA              
002360*    REGISTRO ORDENADO QUE ENTREGA EL SORT (RETURN).                      
002370 2000-PROCESO-I.                                                          
002380                                                                          
002390     RETURN SONGS-ORDEN                                                   
002400        AT END                                                            
002410           SET WS-FIN-LECTURA TO TRUE                                     
002420     END-RETURN                                                           
002430                                                                          
002440     IF NOT WS-FIN-LECTURA THEN                                           
002450        IF WS-ES-PRIMERA-VEZ THEN                                         
002460           SET WS-ES-PRIMERA-VEZ TO FALSE                                 
002470           PERFORM 2100-INIC-GRUPO-I THRU 2100-INIC-GRUPO-F               
002480        ELSE                                                              
002490           IF ORD-RELEASE-YEAR NOT EQUAL WS-ANIO-ANT                      
002500              OR ORD-ARTIST NOT EQUAL WS-ARTISTA-ANT THEN                 
002510              PERFORM 2200-CORTE-I THRU 2200-CORTE-F                      
002520              PERFORM 2100-INIC-GRUPO-I THRU 2100-INIC-GRUPO-F            
002530           ELSE                                                           
002540              ADD 1 TO WS-ALBUM-COUNT                                     
002550           END-IF                                                         
002560        END-IF                                                            
002570     ELSE                                                                 
002580        IF NOT WS-ES-PRIMERA-VEZ THEN                                     
002590           PERFORM 2200-CORTE-I THRU 2200-CORTE-F                         
002600        END-IF                                                            
002610     END-IF.                                                              
002620                                                                          
002630 2000-PROCESO-F. EXIT.                                                    
002640                                                                          
002650                                                                          
002660*-----------------------------------------------------------------        
002670*    ARRANCA UN GRUPO (ANIO, ARTISTA) NUEVO.                              
002680 2100-INIC-GRUPO-I.                                                       
002690                                                                          
002700     MOVE ORD-RELEASE-YEAR TO WS-ANIO-ANT                                 
002710     MOVE ORD-ARTIST       TO WS-ARTISTA-ANT                              
002720     MOVE 1                TO WS-ALBUM-COUNT.                             
002730                                                                          
002740 2100-INIC-GRUPO-F. EXIT.                                                 
002750                                                                          
002760                                                                          
002770*-----------------------------------------------------------------        
002780*    EMITE EL GRUPO ACUMULADO COMO UN SONG-STATISTICS-RECORD              
002790*    (CORTE DE CONTROL O FIN DE ARCHIVO).                                 
002800 2200-CORTE-I.                                                            
002810                                                                          
002820     ADD 1 TO WS-STAT-ID-SEQ                                              
002830     MOVE WS-STAT-ID-SEQ TO STA-STAT-ID                                   
002840     MOVE WS-ANIO-ANT    TO STA-RELEASE-YEAR                              
002850     MOVE WS-ARTISTA-ANT TO STA-ARTIST                                    
002860     MOVE WS-ALBUM-COUNT TO STA-ALBUM-COUNT                               
002870                                                                          
002880     WRITE SNG-STATISTICS-RECORD                                          
002890                                                                          
002900     ADD 1 TO WS-GRUPOS-CANT.                                             
002910                                                                          
002920 2200-CORTE-F. EXIT.                                                      
002930                                                                          
002940                                                                          
002950*-----------------------------------------------------------------        
002960 9999-FINAL-I.                                                            
002970                                                                          
002980     MOVE WS-LEIDOS-CANT    TO WS-LEIDOS-PRINT                            
002990     MOVE WS-EXCLUIDOS-CANT TO WS-EXCLUIDOS-PRINT                         
003000     MOVE WS-GRUPOS-CANT    TO WS-GRUPOS-PRINT                            
003010                                                                          
003020     DISPLAY '* SONGSTAT - RESUMEN DE CORRIDA'                            
003030     DISPLAY '*   CANCIONES LEIDAS       : ' WS-LEIDOS-PRINT              
003040     DISPLAY '*   EXCLUIDAS SIN FECHA    : ' WS-EXCLUIDOS-PRINT           
003050     DISPLAY '*   GRUPOS ANIO/ARTISTA    : ' WS-GRUPOS-PRINT.             
003060                                                                          
003070 9999-FINAL-F. EXIT.                                                      
