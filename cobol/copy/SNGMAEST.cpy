000100******************************************************************        
000110*    COPY MEMBER . . . . : SNGMAEST                             *         
000120*    DESCRIPCION . . . . : LAYOUT MAESTRO DE CANCIONES (SONGS)   *        
000130*    LARGO DE REGISTRO . : VARIABLE (VER FILLER DE RELLENO)      *        
000140*    USADO POR . . . . . : SONGLOAD (ALTA) / SONGSTAT (LECTURA)  *        
000150*                          SONGLIKE (LECTURA-REESCRITURA)        *        
000160******************************************************************        
000170*    HISTORIA:                                                            
000180*    AAAA-MM-DD  INIC  TICKET    DESCRIPCION                              
000190*    ----------  ----  --------  --------------------------------         
000200*    1988-04-11  RVM   JBX-0001  ALTA INICIAL DEL LAYOUT.                 
000210*    1998-11-09  RVM   JBX-0233  SE AGREGA TOTAL-LIKES PARA EL            
000220*                                POSTEO DE LIKES/UNLIKES.                 
000230******************************************************************        
000240 01  SNG-SONGS-RECORD.                                                    
000250*        CLAVE SUSTITUTA, ASIGNADA POR SONGLOAD (SECUENCIAL).             
000260*        TAMBIEN ES LA CLAVE RELATIVA DEL ARCHIVO SONGS-FILE.             
000270     05  SNG-SONG-ID           PIC S9(18)     USAGE COMP-3.               
000280     05  SNG-ARTIST            PIC X(200).                                
000290     05  SNG-TITLE             PIC X(200).                                
000300     05  SNG-ALBUM             PIC X(200).                                
000310*        FECHA ISO YYYY-MM-DD YA VALIDADA, O ESPACIOS.                    
000320     05  SNG-RELEASE-DATE      PIC X(10).                                 
000330*        REDEFINE DE LA FECHA PARA USO EN CORTE DE CONTROL Y              
000340*        EXTRACCION DEL ANIO (SONGSTAT LA USA COMO CLAVE MAYOR).          
000350     05  SNG-RELEASE-DATE-DSC REDEFINES SNG-RELEASE-DATE.                 
000360         10  SNG-RDD-ANIO      PIC X(4).                                  
000370         10  SNG-RDD-SEP1      PIC X.                                     
000380         10  SNG-RDD-MES       PIC X(2).                                  
000390         10  SNG-RDD-SEP2      PIC X.                                     
000400         10  SNG-RDD-DIA       PIC X(2).                                  
000410     05  SNG-RELEASE-YEAR      PIC S9(4).                                 
000420     05  SNG-GENRE             PIC X(50).                                 
000430     05  SNG-LYRICS            PIC X(4000).                               
000440     05  SNG-LENGTH            PIC X(10).                                 
000450     05  SNG-EMOTION           PIC X(30).                                 
000460*        CONTADOR DE LIKES NETOS, EN CERO AL ALTA, ACTUALIZADO            
000470*        POR SONGLIKE (POSTEO DE DELTA NETO, VER PGM_52S).                
000480     05  SNG-TOTAL-LIKES       PIC S9(9)      USAGE COMP-3.               
000490*        RELLENO PARA FUTURAS AMPLIACIONES DEL MAESTRO.                   
000500     05  FILLER                PIC X(20).                                 
