000100******************************************************************        
000110*    COPY MEMBER . . . . : SNGLIKEV                             *         
000120*    DESCRIPCION . . . . : EVENTO LIKE/UNLIKE (FEED DE ENTRADA)  *        
000130*    USADO POR . . . . . : SONGLIKE (LECTURA UNICAMENTE)         *        
000140******************************************************************        
000150*    HISTORIA:                                                            
000160*    AAAA-MM-DD  INIC  TICKET    DESCRIPCION                              
000170*    ----------  ----  --------  --------------------------------         
000180*    1998-11-09  RVM   JBX-0233  ALTA INICIAL DEL LAYOUT.                 
000190******************************************************************        
000200 01  SNG-LIKE-EVENT-RECORD.                                               
000210     05  LKE-SONG-ID           PIC S9(18)     USAGE COMP-3.               
000220*        NO INTERVIENE EN LA ARITMETICA DEL DELTA; SE LLEVA               
000230*        SOLO PARA LA PISTA DE AUDITORIA.                                 
000240     05  LKE-USER-ID           PIC S9(18)     USAGE COMP-3.               
000250     05  LKE-ACTION-CODE       PIC X(6).                                  
000260         88  LKE-IS-LIKE                      VALUE 'LIKE'.               
000270         88  LKE-IS-UNLIKE                    VALUE 'UNLIKE'.             
000280     05  FILLER                PIC X(10).                                 
