000100******************************************************************        
000110*    COPY MEMBER . . . . : SNGESTAD                             *         
000120*    DESCRIPCION . . . . : ROLLUP ANIO/ARTISTA (CANT. DE ALBUMES)*        
000130*    USADO POR . . . . . : SONGSTAT (RECONSTRUYE TODO EL ARCHIVO)*        
000140******************************************************************        
000150*    HISTORIA:                                                            
000160*    AAAA-MM-DD  INIC  TICKET    DESCRIPCION                              
000170*    ----------  ----  --------  --------------------------------         
000180*    1989-02-27  RVM   JBX-0048  ALTA INICIAL DEL LAYOUT.                 
000190******************************************************************        
000200 01  SNG-STATISTICS-RECORD.                                               
000210     05  STA-STAT-ID           PIC S9(18)     USAGE COMP-3.               
000220     05  STA-RELEASE-YEAR      PIC S9(4).                                 
000230     05  STA-ARTIST            PIC X(200).                                
000240     05  STA-ALBUM-COUNT       PIC S9(9)      USAGE COMP-3.               
000250     05  FILLER                PIC X(10).                                 
