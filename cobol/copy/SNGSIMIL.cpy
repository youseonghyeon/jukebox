000100******************************************************************        
000110*    COPY MEMBER . . . . : SNGSIMIL                             *         
000120*    DESCRIPCION . . . . : CANCIONES "PARECIDAS", CERO A N POR   *        
000130*                          CANCION DE ORIGEN.                    *        
000140*    CLAVE FORANEA . . . : SNG-SONG-ID (SNGMAEST)                *        
000150*    USADO POR . . . . . : SONGLOAD (ALTA UNICAMENTE)            *        
000160******************************************************************        
000170*    HISTORIA:                                                            
000180*    AAAA-MM-DD  INIC  TICKET    DESCRIPCION                              
000190*    ----------  ----  --------  --------------------------------         
000200*    1988-05-02  RVM   JBX-0009  ALTA INICIAL DEL LAYOUT.                 
000210******************************************************************        
000220 01  SNG-SIMILAR-RECORD.                                                  
000230*        CLAVE SUSTITUTA DEL RENGLON "PARECIDA".                          
000240     05  SIM-SIMILAR-ID        PIC S9(18)     USAGE COMP-3.               
000250     05  SIM-SONG-ID           PIC S9(18)     USAGE COMP-3.               
000260     05  SIM-SIMILAR-ARTIST    PIC X(200).                                
000270     05  SIM-SIMILAR-TITLE     PIC X(200).                                
000280     05  SIM-SIMILARITY-SCORE  PIC S9(1)V9(4) USAGE COMP-3.               
000290     05  FILLER                PIC X(10).                                 
