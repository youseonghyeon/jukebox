000100******************************************************************        
000110*    COPY MEMBER . . . . : SNGFEED                              *         
000120*    DESCRIPCION . . . . : LAYOUT DE ENTRADA DEL FEED DE         *        
000130*                          CANCIONES (UN RENGLON JSON APLANADO   *        
000140*                          POR CANCION, VER NOTA DE ORIGEN)      *        
000150*    USADO POR . . . . . : SONGLOAD (LECTURA UNICAMENTE)         *        
000160******************************************************************        
000170*    NOTA DE ORIGEN: EL SISTEMA ORIGINAL LEE UN ARREGLO JSON;             
000180*    ESTE FEED SE ENTREGA COMO UN RENGLON FIJO POR CANCION,               
000190*    CON LA TABLA DE "PARECIDAS" APLANADA A CONTINUACION.                 
000200******************************************************************        
000210*    HISTORIA:                                                            
000220*    AAAA-MM-DD  INIC  TICKET    DESCRIPCION                              
000230*    ----------  ----  --------  --------------------------------         
000240*    1988-04-11  RVM   JBX-0001  ALTA INICIAL DEL LAYOUT.                 
000250*    1988-05-02  RVM   JBX-0009  SE AGREGA LA TABLA DE CANCIONES          
000260*                                PARECIDAS (0 A 10 OCURRENCIAS).          
000270******************************************************************        
000280 01  SNG-FEED-RECORD.                                                     
000290     05  FED-ARTISTS               PIC X(200).                            
000300     05  FED-SONG-TITLE             PIC X(200).                           
000310     05  FED-LYRICS-TEXT            PIC X(4000).                          
000320     05  FED-SONG-LENGTH            PIC X(10).                            
000330     05  FED-EMOTION                PIC X(30).                            
000340     05  FED-GENRE                  PIC X(50).                            
000350     05  FED-ALBUM                  PIC X(200).                           
000360     05  FED-RELEASE-DATE-TEXT      PIC X(10).                            
000370     05  FED-MUSICAL-KEY            PIC X(10).                            
000380     05  FED-TEMPO                  PIC S9(5)V9(2).                       
000390     05  FED-LOUDNESS-DB            PIC S9(5)V9(2).                       
000400     05  FED-TIME-SIGNATURE         PIC X(10).                            
000410     05  FED-EXPLICIT-FLAG          PIC X(10).                            
000420     05  FED-POPULARITY             PIC S9(3).                            
000430     05  FED-ENERGY                 PIC S9(3).                            
000440     05  FED-DANCEABILITY           PIC S9(3).                            
000450     05  FED-POSITIVENESS           PIC S9(3).                            
000460     05  FED-SPEECHINESS            PIC S9(3).                            
000470     05  FED-LIVENESS               PIC S9(3).                            
000480     05  FED-ACOUSTICNESS           PIC S9(3).                            
000490     05  FED-INSTRUMENTALNESS       PIC S9(3).                            
000500*        LOS 9 INDICADORES "BUENA PARA ..." EN GRUPO, PARA                
000510*        PODER TRASLADARLOS EN TABLA (VER SNGMETRI/SNM-GOOD-...).         
000520     05  FED-GOOD-FOR-GRP.                                                
000530         10  FED-GOOD-FOR-PARTY     PIC S9(1).                            
000540         10  FED-GOOD-FOR-STUDY     PIC S9(1).                            
000550         10  FED-GOOD-FOR-RELAX     PIC S9(1).                            
000560         10  FED-GOOD-FOR-EXERCISE  PIC S9(1).                            
000570         10  FED-GOOD-FOR-RUNNING   PIC S9(1).                            
000580         10  FED-GOOD-FOR-YOGA      PIC S9(1).                            
000590         10  FED-GOOD-FOR-DRIVING   PIC S9(1).                            
000600         10  FED-GOOD-FOR-SOCIAL    PIC S9(1).                            
000610         10  FED-GOOD-FOR-MORNING   PIC S9(1).                            
000620     05  FED-GOOD-FOR-TAB REDEFINES FED-GOOD-FOR-GRP.                     
000630         10  FED-GOOD-FOR-VAL       PIC S9(1) OCCURS 9 TIMES.             
000640     05  FED-SIMILAR-SONG-COUNT     PIC S9(2).                            
000650     05  FED-SIMILAR-SONGS OCCURS 10 TIMES                                
000660             DEPENDING ON FED-SIMILAR-SONG-COUNT                          
000670             INDEXED BY FED-SIM-IDX.                                      
000680         10  FED-SIM-ARTIST         PIC X(200).                           
000690         10  FED-SIM-TITLE          PIC X(200).                           
000700         10  FED-SIM-SCORE          PIC S9(1)V9(4).                       
