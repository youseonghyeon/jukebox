000100******************************************************************        
000110*    COPY MEMBER . . . . : SNGMETRI                             *         
000120*    DESCRIPCION . . . . : METRICAS DE AUDIO/MOOD POR CANCION    *        
000130*    CLAVE FORANEA . . . : SNG-SONG-ID (SNGMAEST)                *        
000140*    USADO POR . . . . . : SONGLOAD (ALTA UNICAMENTE)            *        
000150******************************************************************        
000160*    HISTORIA:                                                            
000170*    AAAA-MM-DD  INIC  TICKET    DESCRIPCION                              
000180*    ----------  ----  --------  --------------------------------         
000190*    1988-04-11  RVM   JBX-0001  ALTA INICIAL DEL LAYOUT.                 
000200*    1992-06-30  HGT   JBX-0114  SE AGREGAN LOS 9 INDICADORES             
000210*                                "GOOD-FOR-" (IS-PARTY ... ETC).          
000220******************************************************************        
000230 01  SNG-METRICS-RECORD.                                                  
000240     05  SNM-SONG-ID           PIC S9(18)     USAGE COMP-3.               
000250     05  SNM-MUSICAL-KEY       PIC X(10).                                 
000260     05  SNM-TEMPO             PIC S9(5)V9(2) USAGE COMP-3.               
000270     05  SNM-LOUDNESS-DB       PIC S9(5)V9(2) USAGE COMP-3.               
000280     05  SNM-TIME-SIGNATURE    PIC X(10).                                 
000290     05  SNM-EXPLICIT-FLAG     PIC X(10).                                 
000300     05  SNM-POPULARITY        PIC S9(3)      USAGE COMP-3.               
000310     05  SNM-ENERGY            PIC S9(3)      USAGE COMP-3.               
000320     05  SNM-DANCEABILITY      PIC S9(3)      USAGE COMP-3.               
000330     05  SNM-POSITIVENESS      PIC S9(3)      USAGE COMP-3.               
000340     05  SNM-SPEECHINESS       PIC S9(3)      USAGE COMP-3.               
000350     05  SNM-LIVENESS          PIC S9(3)      USAGE COMP-3.               
000360     05  SNM-ACOUSTICNESS      PIC S9(3)      USAGE COMP-3.               
000370     05  SNM-INSTRUMENTALNESS  PIC S9(3)      USAGE COMP-3.               
000380*        INDICADORES "BUENA PARA ..." Y/N, ARMADOS EN GRUPO               
000390*        PARA PODER RECORRERLOS EN TABLA DESDE EL PROGRAMA.               
000400     05  SNM-GOOD-FOR-GRP.                                                
000410         10  SNM-IS-PARTY      PIC X.                                     
000420         10  SNM-IS-STUDY      PIC X.                                     
000430         10  SNM-IS-RELAXATION PIC X.                                     
000440         10  SNM-IS-EXERCISE   PIC X.                                     
000450         10  SNM-IS-RUNNING    PIC X.                                     
000460         10  SNM-IS-YOGA       PIC X.                                     
000470         10  SNM-IS-DRIVING    PIC X.                                     
000480         10  SNM-IS-SOCIAL     PIC X.                                     
000490         10  SNM-IS-MORNING    PIC X.                                     
000500*        REDEFINE DEL GRUPO ANTERIOR COMO TABLA, PARA EL LOOP             
000510*        DE TRADUCCION 1/0 -> Y/N EN SONGLOAD (VER 2410-).                
000520     05  SNM-GOOD-FOR-TAB REDEFINES SNM-GOOD-FOR-GRP.                     
000530         10  SNM-GOOD-FOR-IND  PIC X  OCCURS 9 TIMES.                     
000540     05  FILLER                PIC X(10).                                 
