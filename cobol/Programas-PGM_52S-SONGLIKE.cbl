000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. SONGLIKE.                                                    
000120 AUTHOR. R VILLAMAYOR.                                                    
000130 INSTALLATION. GTI SISTEMAS - CATALOGO JUKEBOX.                           
000140 DATE-WRITTEN. 14/09/1990.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. USO INTERNO - GTI SISTEMAS.                                    
000170******************************************************************        
000180*                    S O N G L I K E  (PGM_52S)                           
000190*                    =========================                            
000200*    POSTEA CONTRA EL MAESTRO DE CANCIONES (SONGS-FILE) EL                
000210*    DELTA NETO DE LIKES/UNLIKES ACUMULADO EN EL LOTE DE                  
000220*    EVENTOS DE ENTRADA. ACUMULA EN UNA TABLA EN MEMORIA                  
000230*    (WS-DELTA-TAB) POR SONG-ID Y RECIEN AL FINAL DEL LOTE                
000240*    (FLUSH) HACE UNA UNICA REESCRITURA POR CANCION CON                   
000250*    DELTA NETO DISTINTO DE CERO.                                         
000260******************************************************************        
000270*    HISTORIA DE CAMBIOS:                                                 
000280*    AAAA-MM-DD  INIC  TICKET    DESCRIPCION                              
000290*    ----------  ----  --------  --------------------------------         
000300*    1990-09-14  RVM   JBX-0141  ALTA INICIAL DEL PROGRAMA (JUNTO         
000310*                                CON EL LAYOUT SNGLIKEV), A RAIZ          
000320*                                DEL PASAJE DE SONGS-FILE A               
000330*                                RELATIVO EN PGM_50A (VER                 
000340*                                JBX-0140).                               
000350*    1998-11-09  RVM   JBX-0233  SE ACLARA EN COMENTARIOS QUE ESTE        
000360*                                PROGRAMA ASUME TOTAL-LIKES YA EN         
000370*                                CERO AL ARRANCAR (VER TAMBIEN            
000380*                                PGM_50A JBX-0233).                       
000390*    1998-12-02  RVM   JBX-0235  SI EL SONG-ID DEL EVENTO NO              
000400*                                EXISTE EN EL MAESTRO, SE OMITE           
000410*                                Y SE SIGUE CON LOS DEMAS (NO ES          
000420*                                UN ERROR FATAL).                         
000430*    1999-02-19  DFM   JBX-0242  REVISION Y2K: WS-FECHA-PROCESO           
000440*                                PASA A CUATRO DIGITOS DE ANIO.           
000450*    2001-03-12  HGT   JBX-0261  CORREGIDO RECORD CONTAINS DE             
000460*                                LIKE-EVENT-FEED, NO COINCIDIA            
000470*                                CON EL LARGO REAL DE SNGLIKEV            
000480*                                (34 VS 36).                              
000490*    2001-03-12  HGT   JBX-0261  SE QUITA EL SWITCH UPSI-0, NUNCA         
000500*                                SE USABA PARA RERUN NI PARA NADA.        
000510*    2001-03-12  HGT   JBX-0262  SE AGREGA TOPE WS-DELTA-CANT-MAX         
000520*                                A LA CARGA DE WS-DELTA-TAB PARA          
000530*                                EVITAR DESBORDE DEL INDICE CUANDO        
000540*                                EL LOTE TRAE MAS DE 5000 SONG-ID         
000550*                                DISTINTOS (ABORTA CON RC=9999).          
000560******************************************************************        
000570                                                                          
000580*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
000590 ENVIRONMENT DIVISION.                                                    
000600 CONFIGURATION SECTION.                                                   
000610                                                                          
000620 SPECIAL-NAMES.                                                           
000630*        SIN CLAUSULAS PROPIAS POR AHORA (EL UPSI-0 DE RERUN SE           
000640*        QUITO EN JBX-0261, NUNCA SE USO). SE MANTIENE EL PARRAFO         
000650*        POR NORMA DEL SHOP.                                              
000660                                                                          
000670 INPUT-OUTPUT SECTION.                                                    
000680 FILE-CONTROL.                                                            
000690     SELECT LIKE-EVENT-FEED ASSIGN DDSNGLIK                               
000700            ORGANIZATION IS LINE SEQUENTIAL                               
000710            FILE STATUS IS FS-EVENT.                                      
000720                                                                          
000730     SELECT SONGS-FILE ASSIGN DDSNGMST                                    
000740            ORGANIZATION IS RELATIVE                                      
000750            ACCESS MODE IS DYNAMIC                                        
000760            RELATIVE KEY IS WS-SONGS-RKEY                                 
000770            FILE STATUS IS FS-MAEST.                                      
000780                                                                          
000790*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
000800 DATA DIVISION.                                                           
000810 FILE SECTION.                                                            
000820                                                                          
000830 FD  LIKE-EVENT-FEED                                                      
000840     RECORD CONTAINS 36 CHARACTERS                                        
000850     RECORDING MODE IS V.                                                 
000860     COPY SNGLIKEV.                                                       
000870                                                                          
000880 FD  SONGS-FILE                                                           
000890     BLOCK CONTAINS 0 RECORDS                                             
000900     RECORDING MODE IS F.                                                 
000910     COPY SNGMAEST.                                                       
000920                                                                          
000930                                                                          
000940 WORKING-STORAGE SECTION.                                                 
000950*=======================*                                                 
000960 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
000970                                                                          
000980 77  FS-EVENT                PIC XX      VALUE SPACES.                    
000990 77  FS-MAEST                PIC XX      VALUE SPACES.                    
001000                                                                          
001010 77  WS-STATUS-FIN           PIC X.                                       
001020     88  WS-FIN-LECTURA               VALUE 'Y'.                          
001030     88  WS-NO-FIN-LECTURA            VALUE 'N'.                          
001040                                                                          
001050 77  WS-ENCONTRADO-SW        PIC X       VALUE 'N'.                       
001060     88  WS-FUE-ENCONTRADO           VALUE 'Y'.                           
001070     88  WS-NO-FUE-ENCONTRADO        VALUE 'N'.                           
001080                                                                          
001090                                                                          
001100*----------- CONTADORES (COMP) -----------------------------------        
001110 77  WS-LEIDOS-CANT           PIC S9(9) COMP  VALUE ZERO.                 
001120 77  WS-IGNORADOS-CANT        PIC S9(9) COMP  VALUE ZERO.                 
001130 77  WS-POSTEOS-CANT          PIC S9(9) COMP  VALUE ZERO.                 
001140 77  WS-SINCAMBIO-CANT        PIC S9(9) COMP  VALUE ZERO.                 
001150 77  WS-INEXISTENTE-CANT      PIC S9(9) COMP  VALUE ZERO.                 
001160 77  WS-DELTA-CANT            PIC S9(5) COMP  VALUE ZERO.                 
001170*        TOPE FIJO, IGUAL A LA CANTIDAD DE OCCURS DE                      
001180*        WS-DELTA-TAB (VER JBX-0262).                                     
001190 77  WS-DELTA-CANT-MAX        PIC S9(5) COMP  VALUE 5000.                 
001200 77  WS-DLT-IDX               PIC S9(5) COMP  VALUE ZERO.                 
001210 77  WS-SONGS-RKEY            PIC S9(9) COMP.                             
001220                                                                          
001230 77  WS-ABORTO-SW             PIC X       VALUE 'N'.                      
001240     88  WS-ABORTO                        VALUE 'Y'.                      
001250                                                                          
001260*----------- TABLA ACUMULADORA DEL DELTA NETO, POR SONG-ID -------        
001270*    (LIKE-DELTA-RECORD EN MEMORIA - SOLO EXISTE MIENTRAS DURA            
001280*    LA CORRIDA, NO ES UN ARCHIVO NI UN COPY COMPARTIDO).                 
001290 01  WS-DELTA-TAB.                                                        
001300     05  WS-DLT-ENTRY OCCURS 5000 TIMES INDEXED BY WS-DLT-BIDX.           
001310         10  WS-DLT-SONG-ID       PIC S9(18) COMP-3.                      
001320         10  WS-DLT-NET-DELTA     PIC S9(9)  COMP-3.                      
001330                                                                          
001340*----------- FECHA/HORA DE CORRIDA -------------------------------        
001350 77  WS-FECHA-PROCESO        PIC 9(8)        VALUE ZERO.                  
001360 01  WS-FECHA-PROCESO-DSC REDEFINES WS-FECHA-PROCESO.                     
001370     05  WS-FP-ANIO           PIC 9(4).                                   
001380     05  WS-FP-MES            PIC 99.                                     
001390     05  WS-FP-DIA            PIC 99.                                     
001400                                                                          
001410 77  WS-HORA-INICIO          PIC 9(8)        VALUE ZERO.                  
001420 01  WS-HORA-INICIO-DSC REDEFINES WS-HORA-INICIO.                         
001430     05  WS-HI-HH             PIC 99.                                     
001440     05  WS-HI-MM             PIC 99.                                     
001450     05  WS-HI-SS             PIC 99.                                     
001460     05  WS-HI-CC             PIC 99.                                     
001470                                                                          
001480*----------- DISPLAY DE RESUMEN ----------------------------------        
001490 77  WS-LEIDOS-PRINT           PIC ZZZ,ZZZ,ZZ9.                           
001500 77  WS-DISTINTOS-PRINT        PIC ZZZ,ZZ9.                               
001510 77  WS-POSTEOS-PRINT          PIC ZZZ,ZZ9.                               
001520 77  WS-SINCAMBIO-PRINT        PIC ZZZ,ZZ9.                               
001530 77  WS-INEXISTENTE-PRINT      PIC ZZZ,ZZ9.                               
001540                                                                          
001550                                                                          
001560*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
001570 PROCEDURE DIVISION.                                                      
001580                                                                          
001590 MAIN-PROGRAM-I.                                                          
001600                                                                          
001610     PERFORM 1000-INICIO-I THRU 1000-INICIO-F                             
001620                                                                          
001630     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
001640                                 UNTIL WS-FIN-LECTURA                     
001650                                                                          
001660     PERFORM 9000-FLUSH-I THRU 9000-FLUSH-F                               
001670                                                                          
001680     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.                              
001690                                                                          
001700 MAIN-PROGRAM-F. GOBACK.                                                  
001710                                                                          
001720                                                                          
001730*-----------------------------------------------------------------        
001740 1000-INICIO-I.                                                           
001750                                                                          
001760     SET WS-NO-FIN-LECTURA TO TRUE                                        
001770     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD                           
001780     ACCEPT WS-HORA-INICIO   FROM TIME                                    
001790                                                                          
001800     OPEN INPUT LIKE-EVENT-FEED                                           
001810     OPEN I-O   SONGS-FILE                                                
001820                                                                          
001830     IF FS-EVENT NOT EQUAL '00' THEN                                      
001840        DISPLAY '* ERROR EN OPEN LIKE-EVENT-FEED FS = ' FS-EVENT          
001850        SET WS-FIN-LECTURA TO TRUE                                        
001860     END-IF                                                               
001870                                                                          
001880     IF FS-MAEST NOT EQUAL '00' THEN                                      
001890        DISPLAY '* ERROR EN OPEN SONGS-FILE FS = ' FS-MAEST               
001900        SET WS-FIN-LECTURA TO TRUE                                        
001910     END-IF                                                               
001920                                                                          
001930     IF NOT WS-FIN-LECTURA THEN                                           
001940        PERFORM 2100-LEER-I THRU 2100-LEER-F                              
001950     END-IF.                                                              
001960                                                                          
001970 1000-INICIO-F. EXIT.                                                     
001980                                                                          
001990                                                                          
002000*-----------------------------------------------------------------        
002010 2000-PROCESO-I.                                                          
002020                                                                          
002030     PERFORM 2500-ACUM-DELTA-I THRU 2500-ACUM-DELTA-F                     
002040     PERFORM 2100-LEER-I       THRU 2100-LEER-F.                          
002050                                                                          
002060 2000-PROCESO-F. EXIT.                                                    
002070                                                                          
002080                                                                          
002090*-----------------------------------------------------------------        
002100 2100-LEER-I.                                                             
002110                                                                          
002120     READ LIKE-EVENT-FEED                                                 
002130        AT END                                                            
002140           SET WS-FIN-LECTURA TO TRUE                                     
002150        NOT AT END                                                        
002160           ADD 1 TO WS-LEIDOS-CANT                                        
002170     END-READ                                                             
002180                                                                          
002190     IF FS-EVENT NOT EQUAL '00' AND FS-EVENT NOT EQUAL '10' THEN          
002200        DISPLAY '* ERROR EN READ LIKE-EVENT-FEED FS = ' FS-EVENT          
002210        SET WS-FIN-LECTURA TO TRUE                                        
002220     END-IF.                                                              
002230                                                                          
002240 2100-LEER-F. EXIT.                                                       
002250                                                                          
002260                                                                          
002270*-----------------------------------------------------------------        
002280*    BUSCA LA CANCION DEL EVENTO EN LA TABLA ACUMULADORA. SI YA           
002290*    ESTA, SUMA/RESTA EL DELTA; SI NO ESTA, LA DA DE ALTA CON EL          
002300*    PRIMER DELTA. LIKE = +1, UNLIKE = -1; CUALQUIER OTRO                 
002310*    ACTION-CODE SE IGNORA Y SE AVISA (NO DEBERIA LLEGAR DEL              
002320*    FEED, PERO EL PROGRAMA NO CONFIA CIEGAMENTE EN EL ORIGEN).           
002330 2500-ACUM-DELTA-I.                                                       
002340                                                                          
002350     IF LKE-IS-LIKE OR LKE-IS-UNLIKE THEN                                 
002360        PERFORM 2510-BUSCAR-I THRU 2510-BUSCAR-F                          
002370                                                                          
002380        IF WS-FUE-ENCONTRADO THEN                                         
002390           IF LKE-IS-LIKE THEN                                            
002400              ADD 1 TO WS-DLT-NET-DELTA(WS-DLT-BIDX)                      
002410           ELSE                                                           
002420              SUBTRACT 1 FROM WS-DLT-NET-DELTA(WS-DLT-BIDX)               
002430           END-IF                                                         
002440        ELSE                                                              
002450           IF WS-DELTA-CANT NOT LESS THAN WS-DELTA-CANT-MAX THEN          
002460              DISPLAY '* WS-DELTA-TAB AGOTADA, MAX = '                    
002470                      WS-DELTA-CANT-MAX                                   
002480              DISPLAY '* SONG-ID QUE NO ENTRA: ' LKE-SONG-ID              
002490              SET WS-ABORTO       TO TRUE                                 
002500              SET WS-FIN-LECTURA  TO TRUE                                 
002510           ELSE                                                           
002520              ADD 1 TO WS-DELTA-CANT                                      
002530              SET WS-DLT-BIDX TO WS-DELTA-CANT                            
002540              MOVE LKE-SONG-ID TO WS-DLT-SONG-ID(WS-DLT-BIDX)             
002550              IF LKE-IS-LIKE THEN                                         
002560                 MOVE 1  TO WS-DLT-NET-DELTA(WS-DLT-BIDX)                 
002570              ELSE                                                        
002580                 MOVE -1 TO WS-DLT-NET-DELTA(WS-DLT-BIDX)                 
002590              END-IF                                                      
002600           END-IF                                                         
002610        END-IF                                                            
002620     ELSE                                                                 
002630        ADD 1 TO WS-IGNORADOS-CANT                                        
002640        DISPLAY '* ACTION-CODE DESCONOCIDO IGNORADO: '                    
002650                LKE-ACTION-CODE ' SONG-ID '                               
002660                LKE-SONG-ID                                               
002670     END-IF.                                                              
002680                                                                          
002690 2500-ACUM-DELTA-F. EXIT.                                                 
002700                                                                          
002710                                                                          
002720*-----------------------------------------------------------------        
002730*    BUSQUEDA SECUENCIAL EN WS-DELTA-TAB. LA TABLA NO ESTA                
002740*    ORDENADA (LOS SONG-ID LLEGAN EN EL ORDEN DEL FEED), POR              
002750*    LO QUE SE RECORRE DE PRINCIPIO A FIN Y SE CORTA APENAS               
002760*    APARECE UNA COINCIDENCIA.                                            
002770 2510-BUSCAR-I.                                                           
002780                                                                          
002790     SET WS-NO-FUE-ENCONTRADO TO TRUE                                     
002800     SET WS-DLT-BIDX TO 1                                                 
002810                                                                          
002820     PERFORM 2520-COMPARAR-I THRU 2520-COMPARAR-F                         
002830             UNTIL WS-DLT-BIDX GREATER THAN WS-DELTA-CANT                 
002840                OR WS-FUE-ENCONTRADO.                                     
002850                                                                          
002860 2510-BUSCAR-F. EXIT.                                                     
002870                                                                          
002880                                                                          
002890*-----------------------------------------------------------------        
002900 2520-COMPARAR-I.                                                         
002910                                                                          
002920     IF WS-DLT-SONG-ID(WS-DLT-BIDX) EQUAL LKE-SONG-ID THEN                
002930        SET WS-FUE-ENCONTRADO TO TRUE                                     
002940     ELSE                                                                 
002950        SET WS-DLT-BIDX UP BY 1                                           
002960     END-IF.                                                              
002970                                                                          
002980 2520-COMPARAR-F. EXIT.                                                   
002990                                                                          
003000                                                                          
003010*-----------------------------------------------------------------        
003020*    FASE DE FLUSH: UNA UNICA REESCRITURA DEL MAESTRO POR CADA            
003030*    CANCION CON DELTA NETO DISTINTO DE CERO. LAS ENTRADAS EN             
003040*    CERO (LIKE Y UNLIKE SE CANCELARON) NO GENERAN REWRITE.               
003050 9000-FLUSH-I.                                                            
003060                                                                          
003070     PERFORM 9050-FLUSH-1-DELTA-I THRU 9050-FLUSH-1-DELTA-F               
003080             VARYING WS-DLT-IDX FROM 1 BY 1                               
003090             UNTIL WS-DLT-IDX GREATER THAN WS-DELTA-CANT.                 
003100                                                                          
003110 9000-FLUSH-F. EXIT.                                                      
003120                                                                          
003130                                                                          
003140*-----------------------------------------------------------------        
003150*    POSTEA O CUENTA COMO SIN-CAMBIO UNA UNICA ENTRADA DE LA              
003160*    TABLA DE DELTAS (SUBINDICE WS-DLT-IDX).                              
003170 9050-FLUSH-1-DELTA-I.                                                    
003180                                                                          
003190     IF WS-DLT-NET-DELTA(WS-DLT-IDX) NOT EQUAL ZERO THEN                  
003200        PERFORM 9100-POST-DELTA-I THRU 9100-POST-DELTA-F                  
003210     ELSE                                                                 
003220        ADD 1 TO WS-SINCAMBIO-CANT                                        
003230     END-IF.                                                              
003240                                                                          
003250 9050-FLUSH-1-DELTA-F. EXIT.                                              
003260                                                                          
003270                                                                          
003280*-----------------------------------------------------------------        
003290*    POSTEA EL DELTA NETO DE UNA CANCION CONTRA EL MAESTRO.               
003300*    SI EL SONG-ID NO EXISTE EN SONGS-FILE, SE OMITE Y SE AVISA           
003310*    (JBX-0235) - NO ES UN ERROR FATAL DE LA CORRIDA.                     
003320 9100-POST-DELTA-I.                                                       
003330                                                                          
003340     MOVE WS-DLT-SONG-ID(WS-DLT-IDX) TO WS-SONGS-RKEY                     
003350                                                                          
003360     READ SONGS-FILE                                                      
003370        INVALID KEY                                                       
003380           ADD 1 TO WS-INEXISTENTE-CANT                                   
003390           DISPLAY '* SONG-ID INEXISTENTE, SE OMITE EL POSTEO: '          
003400                   WS-DLT-SONG-ID(WS-DLT-IDX)                             
003410        NOT INVALID KEY                                                   
003420           COMPUTE SNG-TOTAL-LIKES =                                      
003430                   SNG-TOTAL-LIKES + WS-DLT-NET-DELTA(WS-DLT-IDX)         
003440                                                                          
003450           REWRITE SNG-SONGS-RECORD                                       
003460              INVALID KEY                                                 
003470                 DISPLAY '* ERROR EN REWRITE SONGS-FILE, '                
003480                         'SONG-ID = '                                     
003490                         WS-DLT-SONG-ID(WS-DLT-IDX)                       
003500                         ' FS = ' FS-MAEST                                
003510              NOT INVALID KEY                                             
003520                 ADD 1 TO WS-POSTEOS-CANT                                 
003530           END-REWRITE                                                    
003540     END-READ.                                                            
003550                                                                          
003560 9100-POST-DELTA-F. EXIT.                                                 
003570                                                                          
003580                                                                          
003590*-----------------------------------------------------------------        
003600 9999-FINAL-I.                                                            
003610                                                                          
003620     CLOSE LIKE-EVENT-FEED                                                
003630     CLOSE SONGS-FILE                                                     
003640                                                                          
003650     MOVE WS-LEIDOS-CANT      TO WS-LEIDOS-PRINT                          
003660     MOVE WS-DELTA-CANT       TO WS-DISTINTOS-PRINT                       
003670     MOVE WS-POSTEOS-CANT     TO WS-POSTEOS-PRINT                         
003680     MOVE WS-SINCAMBIO-CANT   TO WS-SINCAMBIO-PRINT                       
003690     MOVE WS-INEXISTENTE-CANT TO WS-INEXISTENTE-PRINT                     
003700                                                                          
003710     DISPLAY '* SONGLIKE - RESUMEN DE CORRIDA'                            
003720     DISPLAY '*   EVENTOS LEIDOS         : ' WS-LEIDOS-PRINT              
003730     DISPLAY '*   CANCIONES DISTINTAS    : ' WS-DISTINTOS-PRINT           
003740     DISPLAY '*   POSTEOS APLICADOS      : ' WS-POSTEOS-PRINT             
003750     DISPLAY '*   SIN CAMBIO NETO        : ' WS-SINCAMBIO-PRINT           
003760     DISPLAY '*   SONG-ID INEXISTENTE    : ' WS-INEXISTENTE-PRINT         
003770                                                                          
003780     IF WS-ABORTO THEN                                                    
003790        MOVE 9999 TO RETURN-CODE                                          
003800     END-IF.                                                              
003810                                                                          
003820 9999-FINAL-F. EXIT.                                                      
